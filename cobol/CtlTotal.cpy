000100******************************************************************
000200* CTLTOTAL - CONTROL TOTALS HAND-OFF RECORD
000300*-----------------------------------------------------------------
000400* ONE RECORD PER OPERATION CODE, WRITTEN BY ACCOUNTBATCH AT END
000500* OF RUN, READ BY CONTROLREPORT TO PRINT THE CONTROL-BREAK REPORT.
000600* FIVE RECORDS ARE ALWAYS WRITTEN, IN THE FIXED ORDER LOOKUP,
000700* CREATE, TRANSFER, WITHDRAW, DEPOSIT - CONTROLREPORT DOES NOT
000800* SORT OR RE-SEQUENCE THEM.
000900*-----------------------------------------------------------------
001000*    02/19/98 RHM  TICKET AB-0147 - ORIGINAL BOOK.
001100*    07/14/01 CAP  TICKET AB-0256 - ADDED CT-AMOUNT-APPLIED SO
001200*                  THE REPORT NO LONGER HAS TO RE-READ THE
001300*                  UPDATED MASTER TO GET THE DOLLAR TOTAL.
001400*-----------------------------------------------------------------
001500*    FIELDS-ONLY BOOK - CALLER SUPPLIES THE 01-LEVEL HEADER.
001600     05  CT-OPERATION-CODE           PIC X(08).
001700     05  CT-REQUESTS-PROCESSED       PIC 9(06) COMP.
001800     05  CT-SUCCESS-COUNT            PIC 9(06) COMP.
001900     05  CT-INVALID-COUNT            PIC 9(06) COMP.
002000     05  CT-EMPTY-COUNT              PIC 9(06) COMP.
002100     05  CT-FAILURE-COUNT            PIC 9(06) COMP.
002200     05  CT-AMOUNT-APPLIED           PIC S9(11)V99 COMP-3.
002300     05  FILLER                      PIC X(10).
