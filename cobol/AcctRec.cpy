000100******************************************************************
000200* ACCTREC - ACCOUNT MASTER RECORD LAYOUT
000300*-----------------------------------------------------------------
000400* ONE ENTRY PER DEMAND DEPOSIT ACCOUNT ON ACCOUNT-MASTER.  SHARED
000500* BY ACCOUNTBATCH (READS/REWRITES THE MASTER) AND BY ANY PROGRAM
000600* THAT BUILDS OR SEARCHES THE IN-MEMORY ACCOUNT TABLE.
000700*-----------------------------------------------------------------
000800*    02/19/98 RHM  TICKET AB-0147 - ORIGINAL BOOK, CUT FROM THE
000900*                  INLINE FD WHEN THE REPORT STEP NEEDED THE SAME
001000*                  LAYOUT AS THE BATCH-UPDATE STEP.
001100*    11/03/99 CAP  TICKET AB-0203 - Y2K: DATE-OF-OPEN EXPANDED TO
001200*                  A FULL 4-DIGIT CENTURY (NO PROCESSING CHANGE
001300*                  REQUIRED, FIELD WAS ALREADY PIC 9(08)).
001400*    06/08/04 DWS  TICKET AB-0311 - WIDENED ACCT-OWNER-NAME FILLER
001500*                  PAD AFTER A TRUNCATED-NAME COMPLAINT FROM OPS.
001600*-----------------------------------------------------------------
001700*    THIS BOOK IS FIELDS-ONLY - THE INCLUDING PROGRAM SUPPLIES ITS
001800*    OWN 01-LEVEL HEADER (FD RECORD, OR OCCURS TABLE ENTRY) AND
001900*    THEN COPIES ACCTREC UNDERNEATH IT.
002000     05  ACCT-SORT-CODE              PIC X(06).
002100     05  ACCT-NUMBER                 PIC X(08).
002200     05  ACCT-BANK-NAME              PIC X(30).
002300     05  ACCT-OWNER-NAME             PIC X(30).
002400     05  ACCT-CURRENT-BALANCE        PIC S9(09)V99 COMP-3.
002500     05  ACCT-STATUS-BYTE            PIC X(01) VALUE "A".
002600         88  ACCT-STATUS-ACTIVE            VALUE "A".
002700         88  ACCT-STATUS-CLOSED            VALUE "C".
002800     05  ACCT-DATE-OPENED            PIC 9(08) VALUE ZEROS.
002900     05  ACCT-DATE-OPENED-R REDEFINES ACCT-DATE-OPENED.
003000         10  ACCT-DATE-OPENED-CCYY   PIC 9(04).
003100         10  ACCT-DATE-OPENED-MM     PIC 9(02).
003200         10  ACCT-DATE-OPENED-DD     PIC 9(02).
003300     05  FILLER                      PIC X(11).
