000100******************************************************************
000200* THIS PROGRAM IS TO PRINT THE END-OF-RUN CONTROL REPORT FOR THE
000300*    ACCOUNT-BATCH STEP - ONE LINE PER OPERATION CODE, IN THE
000400*    FIXED ORDER LOOKUP, CREATE, TRANSFER, WITHDRAW, DEPOSIT, PLUS
000500*    A GRAND TOTAL LINE.  READS THE CTLTOTS HAND-OFF FILE WRITTEN
000600*    BY ACCOUNT-BATCH; DOES NOT TOUCH THE ACCOUNT MASTER ITSELF.
000700******************************************************************
000800 IDENTIFICATION              DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.                 CONTROL-REPORT.
001100 AUTHOR.                     R. MCKINLEY.
001200 INSTALLATION.               DEPOSIT ACCOUNTING - BATCH SYSTEMS.
001300 DATE-WRITTEN.               02/19/1998.
001400 DATE-COMPILED.
001500 SECURITY.                   COMPANY CONFIDENTIAL.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900*    02/19/98 RHM  TICKET AB-0147 - ORIGINAL PROGRAM, SECOND STEP AB-0147 
002000*                  OF THE NIGHTLY ACCOUNT-BATCH JOB.  READS THE   AB-0147 
002100*                  CTLTOTS HAND-OFF FILE AND PRINTS THE CONTROL   AB-0147 
002200*                  REPORT SO ACCOUNT-BATCH ITSELF STAYS FREE OF   AB-0147 
002300*                  PRINT-LINE EDITING LOGIC.                      AB-0147 
002400*    11/30/98 CAP  TICKET AB-0188 - Y2K SWEEP: TITLE LINE         AB-0188
002500*                  RUN-DATE CONFIRMED FULL 4-DIGIT CENTURY.       AB-0188
002600*    07/14/01 CAP  TICKET AB-0256 - ADDED THE AMOUNT-APPLIED      AB-0256 
002700*                  COLUMN WHEN CTLTOTS GREW THE DOLLAR FIELD.     AB-0256 
002800*    03/09/03 DWS  TICKET AB-0288 - GRAND TOTAL LINE WAS SKIPPING AB-0288 
002900*                  THE LAST CTLTOTS RECORD (DEPOSIT) BECAUSE THE  AB-0288
003000*                  READ-AHEAD LOOP STOPPED ONE RECORD SHORT;      AB-0288
003100*                  FIXED THE 200-LEVEL CONTROL LOOP.              AB-0288
003200*    09/21/07 LMO  TICKET AB-0349 - PAGE-SKIP LOGIC FROM THE OLD  AB-0349 
003300*                  INVENTORY REPORT REMOVED - THIS REPORT IS ONLY AB-0349 
003400*                  SIX LINES LONG AND NEVER RUNS PAST ONE PAGE.   AB-0349 
003500*    04/02/09 LMO  TICKET AB-0362 - ADDED THE SAME AB-DEBUG-SW    AB-0362 
003600*                  RAW-BYTES TRACE BALANCE-APPLY USES, SO A       AB-0362 
003700*                  SHORT GRAND TOTAL CAN BE CHASED WITHOUT A      AB-0362 
003800*                  FORMAL DUMP WHEN OPS TURNS ON THE SWITCH.      AB-0362 
003900*-----------------------------------------------------------------
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            ASUS X751.
004400 SPECIAL-NAMES.
004500     C01   IS TOP-OF-FORM
004600     UPSI-0 IS AB-DEBUG-SW.
004700*-----------------------------------------------------------------
004800 INPUT-OUTPUT                SECTION.
004900 FILE-CONTROL.
005000     SELECT  CTLTOTAL-IN
005100             ASSIGN TO "CTLTOTS"
005200             ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT  CONTROL-REPORT-OUT
005500             ASSIGN TO "CTLRPT"
005600             ORGANIZATION IS LINE SEQUENTIAL.
005700
005800******************************************************************
005900 DATA                        DIVISION.
006000*-----------------------------------------------------------------
006100 FILE                        SECTION.
006200 FD  CTLTOTAL-IN
006300     RECORD CONTAINS 45 CHARACTERS
006400     DATA RECORD IS FD-CTLTOTAL-RECORD.
006500 01  FD-CTLTOTAL-RECORD.
006600     COPY CTLTOTAL.
006700
006800 FD  CONTROL-REPORT-OUT
006900     RECORD CONTAINS 80 CHARACTERS
007000     DATA RECORD IS FD-REPORT-LINE.
007100 01  FD-REPORT-LINE              PIC X(80).
007200
007300*-----------------------------------------------------------------
007400 WORKING-STORAGE             SECTION.
007500*-----------------------------------------------------------------
007600 01  CTLTOTAL-EOF-SW             PIC X(01) VALUE "N".
007700     88  CTLTOTAL-EOF                       VALUE "Y".
007800
007900 01  WS-RUN-DATE.
008000     05  WS-RUN-DATE-CCYYMMDD.
008100         10  WS-RUN-DATE-CCYY    PIC 9(04).
008200         10  WS-RUN-DATE-MM      PIC 9(02).
008300         10  WS-RUN-DATE-DD      PIC 9(02).
008400     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD
008500                             PIC 9(08).
008600     05  FILLER                  PIC X(04).
008700
008800*    GRAND TOTAL ACCUMULATORS - ONE ROW SUMMED ACROSS ALL FIVE
008900*    OPERATION CODES READ FROM CTLTOTS.
009000 01  WS-GRAND-TOTALS.
009100     05  WS-GT-REQUESTS          PIC 9(06) COMP VALUE ZERO.
009200*    RAW-BYTES VIEW OF THE BINARY REQUEST COUNT - TICKET AB-0362.
009300     05  WS-GT-REQUESTS-X REDEFINES WS-GT-REQUESTS
009400                             PIC X(04).
009500     05  WS-GT-SUCCESS           PIC 9(06) COMP VALUE ZERO.
009600     05  WS-GT-INVALID           PIC 9(06) COMP VALUE ZERO.
009700     05  WS-GT-EMPTY             PIC 9(06) COMP VALUE ZERO.
009800     05  WS-GT-FAILURE           PIC 9(06) COMP VALUE ZERO.
009900     05  WS-GT-AMOUNT-APPLIED    PIC S9(11)V99 COMP-3 VALUE ZERO.
010000*    RAW-BYTES VIEW OF THE GRAND TOTAL DOLLAR FIELD, SAME REASON
010100*    AS THE ONE IN BALANCE-APPLY - SEE TICKET AB-0311 THERE.
010200     05  WS-GT-AMOUNT-X REDEFINES WS-GT-AMOUNT-APPLIED
010300                             PIC X(07).
010400     05  FILLER                  PIC X(04).
010500
010600 01  WS-LINE-COUNT               PIC 9(03) COMP VALUE ZERO.
010700
010800*-----------------------------------------------------------------
010900* REPORT TITLE LINE
011000*-----------------------------------------------------------------
011100 01  WS-TITLE-LINE.
011200     05  FILLER                  PIC X(20) VALUE SPACES.
011300     05  FILLER                  PIC X(28)
011400             VALUE "DEPOSIT ACCOUNTING  -  ACCOUNT BATCH CONTROL".
011500     05  FILLER                  PIC X(07) VALUE " REPORT".
011600     05  FILLER                  PIC X(05) VALUE SPACES.
011700     05  WS-TITLE-DATE           PIC 9999/99/99.
011800     05  FILLER                  PIC X(09) VALUE SPACES.
011900
012000*-----------------------------------------------------------------
012100* COLUMN HEADER LINE
012200*-----------------------------------------------------------------
012300 01  WS-HEADER-LINE.
012400     05  FILLER                  PIC X(09) VALUE "OPERATION".
012500     05  FILLER                  PIC X(02) VALUE SPACES.
012600     05  FILLER                  PIC X(08) VALUE "REQUESTS".
012700     05  FILLER                  PIC X(02) VALUE SPACES.
012800     05  FILLER                  PIC X(07) VALUE "SUCCESS".
012900     05  FILLER                  PIC X(02) VALUE SPACES.
013000     05  FILLER                  PIC X(07) VALUE "INVALID".
013100     05  FILLER                  PIC X(02) VALUE SPACES.
013200     05  FILLER                  PIC X(05) VALUE "EMPTY".
013300     05  FILLER                  PIC X(02) VALUE SPACES.
013400     05  FILLER                  PIC X(07) VALUE "FAILURE".
013500     05  FILLER                  PIC X(02) VALUE SPACES.
013600     05  FILLER                  PIC X(14) VALUE "AMOUNT APPLIED".
013700     05  FILLER                  PIC X(05) VALUE SPACES.
013800
013900*-----------------------------------------------------------------
014000* DETAIL LINE - ONE PER OPERATION CODE
014100*-----------------------------------------------------------------
014200 01  WS-DETAIL-LINE.
014300     05  WS-DET-OPERATION        PIC X(08).
014400     05  FILLER                  PIC X(03) VALUE SPACES.
014500     05  WS-DET-REQUESTS         PIC ZZZ,ZZ9.
014600     05  FILLER                  PIC X(03) VALUE SPACES.
014700     05  WS-DET-SUCCESS          PIC ZZZ,ZZ9.
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900     05  WS-DET-INVALID          PIC ZZZ,ZZ9.
015000     05  FILLER                  PIC X(02) VALUE SPACES.
015100     05  WS-DET-EMPTY            PIC ZZZ,ZZ9.
015200     05  FILLER                  PIC X(04) VALUE SPACES.
015300     05  WS-DET-FAILURE          PIC ZZZ,ZZ9.
015400     05  FILLER                  PIC X(02) VALUE SPACES.
015500     05  WS-DET-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
015600     05  FILLER                  PIC X(05) VALUE SPACES.
015700
015800*-----------------------------------------------------------------
015900* GRAND TOTAL LINE
016000*-----------------------------------------------------------------
016100 01  WS-TOTAL-LINE.
016200     05  FILLER                  PIC X(11) VALUE "- - - - - -".
016300     05  FILLER                  PIC X(69) VALUE SPACES.
016400 01  WS-GRAND-LINE.
016500     05  WS-GRD-LABEL            PIC X(08) VALUE "TOTAL".
016600     05  FILLER                  PIC X(03) VALUE SPACES.
016700     05  WS-GRD-REQUESTS         PIC ZZZ,ZZ9.
016800     05  FILLER                  PIC X(03) VALUE SPACES.
016900     05  WS-GRD-SUCCESS          PIC ZZZ,ZZ9.
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  WS-GRD-INVALID          PIC ZZZ,ZZ9.
017200     05  FILLER                  PIC X(02) VALUE SPACES.
017300     05  WS-GRD-EMPTY            PIC ZZZ,ZZ9.
017400     05  FILLER                  PIC X(04) VALUE SPACES.
017500     05  WS-GRD-FAILURE          PIC ZZZ,ZZ9.
017600     05  FILLER                  PIC X(02) VALUE SPACES.
017700     05  WS-GRD-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
017800     05  FILLER                  PIC X(05) VALUE SPACES.
017900
018000*-----------------------------------------------------------------
018100* FOOTER LINE
018200*-----------------------------------------------------------------
018300 01  WS-FOOTER-LINE.
018400     05  FILLER                  PIC X(24)
018500             VALUE "** END OF CONTROL REPORT".
018600     05  FILLER                  PIC X(56) VALUE SPACES.
018700
018800******************************************************************
018900 PROCEDURE                   DIVISION.
019000*-----------------------------------------------------------------
019100* MAIN PROCEDURE
019200*-----------------------------------------------------------------
019300 100-CONTROL-REPORT.
019400     PERFORM 200-INITIATE-CONTROL-REPORT.
019500     PERFORM 200-PRINT-CONTROL-REPORT.
019600     PERFORM 200-TERMINATE-CONTROL-REPORT.
019700
019800     STOP RUN.
019900
020000*-----------------------------------------------------------------
020100 200-INITIATE-CONTROL-REPORT.
020200     OPEN    INPUT   CTLTOTAL-IN
020300             OUTPUT  CONTROL-REPORT-OUT.
020400     ACCEPT  WS-RUN-DATE-R       FROM DATE YYYYMMDD.
020500     PERFORM 400-PRINT-REPORT-TITLE.
020600     PERFORM 400-PRINT-REPORT-HEADER.
020700
020800*-----------------------------------------------------------------
020900* ONE DETAIL LINE PER CTLTOTS RECORD, IN THE FIXED ORDER WRITTEN
021000* BY ACCOUNT-BATCH (LOOKUP, CREATE, TRANSFER, WITHDRAW, DEPOSIT);
021100* THE GRAND TOTAL IS ACCUMULATED AS EACH RECORD IS READ.
021200*-----------------------------------------------------------------
021300 200-PRINT-CONTROL-REPORT.
021400     PERFORM 400-READ-CTLTOTAL-RECORD.
021500     PERFORM 300-PRINT-OPERATION-DETAIL
021600             UNTIL CTLTOTAL-EOF.
021700
021800*-----------------------------------------------------------------
021900 200-TERMINATE-CONTROL-REPORT.
022000     PERFORM 400-PRINT-GRAND-TOTAL.
022100     WRITE   FD-REPORT-LINE      FROM WS-FOOTER-LINE.
022200     IF  AB-DEBUG-SW
022300         PERFORM 400-DISPLAY-DEBUG-TOTALS
022400     END-IF.
022500     CLOSE   CTLTOTAL-IN
022600             CONTROL-REPORT-OUT.
022700     DISPLAY "CONTROL-REPORT COMPLETED!!!".
022800
022900******************************************************************
023000 300-PRINT-OPERATION-DETAIL.
023100     MOVE    CT-OPERATION-CODE      TO  WS-DET-OPERATION.
023200     MOVE    CT-REQUESTS-PROCESSED  TO  WS-DET-REQUESTS.
023300     MOVE    CT-SUCCESS-COUNT       TO  WS-DET-SUCCESS.
023400     MOVE    CT-INVALID-COUNT       TO  WS-DET-INVALID.
023500     MOVE    CT-EMPTY-COUNT         TO  WS-DET-EMPTY.
023600     MOVE    CT-FAILURE-COUNT       TO  WS-DET-FAILURE.
023700     MOVE    CT-AMOUNT-APPLIED      TO  WS-DET-AMOUNT.
023800     WRITE   FD-REPORT-LINE         FROM WS-DETAIL-LINE.
023900     PERFORM 300-ACCUMULATE-GRAND-TOTAL.
024000     PERFORM 400-READ-CTLTOTAL-RECORD.
024100
024200*-----------------------------------------------------------------
024300 300-ACCUMULATE-GRAND-TOTAL.
024400     ADD     CT-REQUESTS-PROCESSED   TO  WS-GT-REQUESTS.
024500     ADD     CT-SUCCESS-COUNT        TO  WS-GT-SUCCESS.
024600     ADD     CT-INVALID-COUNT        TO  WS-GT-INVALID.
024700     ADD     CT-EMPTY-COUNT          TO  WS-GT-EMPTY.
024800     ADD     CT-FAILURE-COUNT        TO  WS-GT-FAILURE.
024900     ADD     CT-AMOUNT-APPLIED       TO  WS-GT-AMOUNT-APPLIED.
025000
025100******************************************************************
025200 400-READ-CTLTOTAL-RECORD.
025300     READ    CTLTOTAL-IN
025400             AT END      MOVE "Y"   TO CTLTOTAL-EOF-SW.
025500
025600*-----------------------------------------------------------------
025700 400-PRINT-REPORT-TITLE.
025800     MOVE    WS-RUN-DATE-R       TO  WS-TITLE-DATE.
025900     WRITE   FD-REPORT-LINE      FROM WS-TITLE-LINE.
026000     MOVE    SPACES              TO  FD-REPORT-LINE.
026100     WRITE   FD-REPORT-LINE.
026200
026300*-----------------------------------------------------------------
026400 400-PRINT-REPORT-HEADER.
026500     WRITE   FD-REPORT-LINE      FROM WS-HEADER-LINE.
026600     WRITE   FD-REPORT-LINE      FROM WS-TOTAL-LINE.
026700
026800*-----------------------------------------------------------------
026900 400-PRINT-GRAND-TOTAL.
027000     WRITE   FD-REPORT-LINE      FROM WS-TOTAL-LINE.
027100     MOVE    WS-GT-REQUESTS      TO  WS-GRD-REQUESTS.
027200     MOVE    WS-GT-SUCCESS       TO  WS-GRD-SUCCESS.
027300     MOVE    WS-GT-INVALID       TO  WS-GRD-INVALID.
027400     MOVE    WS-GT-EMPTY         TO  WS-GRD-EMPTY.
027500     MOVE    WS-GT-FAILURE       TO  WS-GRD-FAILURE.
027600     MOVE    WS-GT-AMOUNT-APPLIED    TO  WS-GRD-AMOUNT.
027700     WRITE   FD-REPORT-LINE      FROM WS-GRAND-LINE.
027800
027900*-----------------------------------------------------------------
028000* TICKET AB-0362 - DUMP THE GRAND TOTAL COUNTER AND DOLLAR FIELD
028100* AS RAW BYTES WHEN OPS NEEDS TO CHASE A SHORT TOTAL WITHOUT
028200* PULLING A FORMAL DUMP.
028300*-----------------------------------------------------------------
028400 400-DISPLAY-DEBUG-TOTALS.
028500     DISPLAY "CONTROL-REPORT GT-REQUESTS=" WS-GT-REQUESTS-X.
028600     DISPLAY "CONTROL-REPORT GT-AMOUNT  =" WS-GT-AMOUNT-X.
