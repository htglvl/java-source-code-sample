000100******************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO APPLY A WITHDRAWAL, DEPOSIT
000300* OR TRANSFER LEG AMOUNT AGAINST AN ACCOUNT BALANCE AND RETURN
000400* THE ROUNDED RESULT.  CALLED BY ACCOUNTBATCH FOR EVERY BALANCE
000500* CHANGE SO THE ROUNDING RULE IS ENFORCED IN EXACTLY ONE PLACE.
000600******************************************************************
000700 IDENTIFICATION              DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.                 BALANCE-APPLY.
001000 AUTHOR.                     R. MCKINLEY.
001100 INSTALLATION.               DEPOSIT ACCOUNTING - BATCH SYSTEMS.
001200 DATE-WRITTEN.               02/19/1998.
001300 DATE-COMPILED.
001400 SECURITY.                   COMPANY CONFIDENTIAL.
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800*    02/19/98 RHM  TICKET AB-0147 - ORIGINAL PROGRAM.  SPLIT OUT  AB-0147 
001900*                  OF THE BATCH UPDATE DRIVER SO WITHDRAW,        AB-0147 
002000*                  DEPOSIT AND BOTH LEGS OF A TRANSFER ALL ROUND  AB-0147 
002100*                  THE SAME WAY.                                  AB-0147 
002200*    11/30/98 CAP  TICKET AB-0188 - Y2K SWEEP: NO DATE FIELDS IN  AB-0188 
002300*                  THIS PROGRAM, REVIEWED AND SIGNED OFF.         AB-0188 
002400*    07/14/01 CAP  TICKET AB-0256 - ADDED LK-SUFFICIENT-FUNDS SO  AB-0256 
002500*                  THE CALLER NO LONGER HAS TO RE-COMPARE THE     AB-0256 
002600*                  AMOUNT TO THE BALANCE ITSELF.                  AB-0256 
002700*    06/08/04 DWS  TICKET AB-0311 - REJECT A NEGATIVE OR ZERO     AB-0311 
002800*                  LK-AMOUNT BEFORE TOUCHING THE BALANCE; ADDED   AB-0311 
002900*                  THE RAW-BYTES REDEFINES SO OPS CAN READ A      AB-0311
003000*                  PACKED FIELD OFF AN ABEND DUMP WHEN AB-DEBUG   AB-0311
003100*                  -SW IS TURNED ON AT JCL TIME.                  AB-0311
003200*-----------------------------------------------------------------
003300 ENVIRONMENT                 DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION               SECTION.
003600 SOURCE-COMPUTER.            ASUS X751.
003700 SPECIAL-NAMES.
003800     UPSI-0 IS AB-DEBUG-SW.
003900******************************************************************
004000 DATA                        DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE             SECTION.
004300*-----------------------------------------------------------------
004400 01  WS-WORK-BALANCE            PIC S9(09)V99 COMP-3.
004500*    RAW-BYTES VIEW USED WHEN A PACKED FIELD HAS TO BE EYEBALLED
004600*    OFF AN ABEND DUMP - SEE TICKET AB-0311.
004700 01  WS-WORK-BALANCE-X REDEFINES WS-WORK-BALANCE
004800                             PIC X(06).
004900*-----------------------------------------------------------------
005000 LINKAGE                     SECTION.
005100*-----------------------------------------------------------------
005200 01  LK-PARAMETERS.
005300     05  LK-ACTION-CODE          PIC X(08).
005400         88  LK-ACTION-WITHDRAW        VALUE "WITHDRAW".
005500         88  LK-ACTION-DEPOSIT         VALUE "DEPOSIT".
005600     05  LK-CURRENT-BALANCE      PIC S9(09)V99 COMP-3.
005700     05  LK-CURRENT-BALANCE-X REDEFINES LK-CURRENT-BALANCE
005800                             PIC X(06).
005900     05  LK-AMOUNT               PIC S9(09)V99 COMP-3.
006000     05  LK-AMOUNT-X REDEFINES LK-AMOUNT
006100                             PIC X(06).
006200     05  LK-NEW-BALANCE          PIC S9(09)V99 COMP-3.
006300     05  LK-NEW-BALANCE-X REDEFINES LK-NEW-BALANCE
006400                             PIC X(06).
006500     05  LK-SUFFICIENT-FUNDS     PIC X(01).
006600         88  LK-FUNDS-OK               VALUE "Y".
006700         88  LK-FUNDS-SHORT            VALUE "N".
006800     05  FILLER                  PIC X(04).
006900******************************************************************
007000 PROCEDURE                   DIVISION    USING LK-PARAMETERS.
007100*-----------------------------------------------------------------
007200* MAIN PROCEDURE
007300*-----------------------------------------------------------------
007400 100-APPLY-AMOUNT.
007500     MOVE    LK-CURRENT-BALANCE  TO  WS-WORK-BALANCE.
007600     SET     LK-FUNDS-OK         TO  TRUE.
007700
007800     IF      LK-AMOUNT NOT GREATER THAN ZERO
007900             SET     LK-FUNDS-SHORT  TO  TRUE
008000             MOVE    LK-CURRENT-BALANCE  TO  LK-NEW-BALANCE
008100     ELSE
008200             PERFORM 200-APPLY-WITHDRAW-OR-DEPOSIT
008300     END-IF.
008400
008500     IF      AB-DEBUG-SW
008600             PERFORM 300-DISPLAY-DEBUG-BYTES
008700     END-IF.
008800
008900     EXIT    PROGRAM.
009000
009100*-----------------------------------------------------------------
009200* A WITHDRAWAL THAT WOULD TAKE THE BALANCE BELOW ZERO IS REJECTED
009300* AND THE BALANCE IS LEFT UNCHANGED; A DEPOSIT IS ALWAYS APPLIED.
009400*-----------------------------------------------------------------
009500 200-APPLY-WITHDRAW-OR-DEPOSIT.
009600     IF      LK-ACTION-WITHDRAW
009700             IF  LK-AMOUNT NOT GREATER THAN LK-CURRENT-BALANCE
009800                 COMPUTE WS-WORK-BALANCE ROUNDED =
009900                         LK-CURRENT-BALANCE - LK-AMOUNT
010000                 MOVE    WS-WORK-BALANCE TO LK-NEW-BALANCE
010100             ELSE
010200                 SET     LK-FUNDS-SHORT  TO TRUE
010300                 MOVE    LK-CURRENT-BALANCE TO LK-NEW-BALANCE
010400             END-IF
010500     ELSE
010600             COMPUTE WS-WORK-BALANCE ROUNDED =
010700                     LK-CURRENT-BALANCE + LK-AMOUNT
010800             MOVE    WS-WORK-BALANCE TO LK-NEW-BALANCE
010900     END-IF.
011000
011100*-----------------------------------------------------------------
011200* TICKET AB-0311 - DUMP THE PACKED FIELDS AS RAW BYTES SO OPS CAN
011300* TELL A SIGN-NIBBLE PROBLEM FROM A TRUNCATED-DIGIT PROBLEM
011400* WITHOUT PULLING A FORMAL DUMP.
011500*-----------------------------------------------------------------
011600 300-DISPLAY-DEBUG-BYTES.
011700     MOVE    LK-CURRENT-BALANCE  TO  WS-WORK-BALANCE.
011800     DISPLAY "BALANCE-APPLY CUR-BAL=" WS-WORK-BALANCE-X.
011900     MOVE    LK-AMOUNT           TO  WS-WORK-BALANCE.
012000     DISPLAY "BALANCE-APPLY AMOUNT =" WS-WORK-BALANCE-X.
012100     MOVE    LK-NEW-BALANCE      TO  WS-WORK-BALANCE.
012200     DISPLAY "BALANCE-APPLY NEW-BAL=" WS-WORK-BALANCE-X.
