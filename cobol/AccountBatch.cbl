000100******************************************************************
000200* THIS PROGRAM IS TO PROCESS ONE BATCH RUN OF DEPOSIT ACCOUNT
000300*    OPERATIONS - LOOKUP, CREATE, TRANSFER, WITHDRAW, DEPOSIT -
000400*    AGAINST THE ACCOUNT MASTER, USING A SEARCHED TABLE IN PLACE
000500*    OF KEYED ACCESS.
000600*
000700* USED FILE
000800*    - ACCOUNT MASTER (IN)         : ACCTMSTI
000900*    - ACCOUNT MASTER (OUT)        : ACCTMSTO
001000*    - LOOKUP REQUESTS             : LOOKREQ
001100*    - CREATE REQUESTS             : CREAREQ
001200*    - TRANSFER REQUESTS           : XFERREQ
001300*    - WITHDRAW REQUESTS           : WDRWREQ
001400*    - DEPOSIT REQUESTS            : DEPOREQ
001500*    - RESULTS (ONE PER REQUEST)   : RESULTS
001600*    - CONTROL TOTALS (HAND-OFF)   : CTLTOTS
001700*
001800******************************************************************
001900 IDENTIFICATION              DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 ACCOUNT-BATCH.
002200 AUTHOR.                     R. MCKINLEY.
002300 INSTALLATION.               DEPOSIT ACCOUNTING - BATCH SYSTEMS.
002400 DATE-WRITTEN.               02/19/1998.
002500 DATE-COMPILED.
002600 SECURITY.                   COMPANY CONFIDENTIAL.
002700*-----------------------------------------------------------------
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000*    02/19/98 RHM  TICKET AB-0147 - ORIGINAL PROGRAM.  REPLACES   AB-0147 
003100*                  THE FIVE SEPARATE ON-LINE SERVLETS WITH ONE    AB-0147 
003200*                  NIGHTLY BATCH STEP AGAINST THE SAME ACCOUNT    AB-0147 
003300*                  MASTER.                                        AB-0147 
003400*    05/02/98 RHM  TICKET AB-0159 - MASTER IS READ SEQUENTIAL AND AB-0159 
003500*                  HELD IN WS-ACCT-TABLE FOR THE WHOLE RUN; NO    AB-0159 
003600*                  ISAM/KSDS HANDLER ON THIS BOX, SEARCH ALL USED AB-0159 
003700*                  INSTEAD OF KEYED READ.                         AB-0159 
003800*    11/30/98 CAP  TICKET AB-0188 - Y2K SWEEP: ACCT-DATE-OPENED   AB-0188 
003900*                  CONFIRMED FULL 4-DIGIT CENTURY, NO CHANGE      AB-0188 
004000*                  NEEDED.  RUN-DATE DISPLAY ON THE TITLE LINE    AB-0188 
004100*                  ALSO CONFIRMED CENTURY-SAFE.                   AB-0188 
004200*    02/11/99 CAP  TICKET AB-0191 - Y2K: ACCOUNT CREATION HIGH    AB-0191 
004300*                  WATER MARK SCAN WAS TRUNCATING ACCT-NUMBER TO  AB-0191 
004400*                  6 DIGITS ON ROLLOVER; WIDENED COMPARE TO THE   AB-0191 
004500*                  FULL 8-DIGIT FIELD.                            AB-0191 
004600*    07/14/01 CAP  TICKET AB-0256 - SPLIT BALANCE ARITHMETIC OUT  AB-0256 
004700*                  TO BALANCE-APPLY SO WITHDRAW, DEPOSIT AND BOTH AB-0256 
004800*                  LEGS OF A TRANSFER ROUND THE SAME WAY; ADDED   AB-0256 
004900*                  CTLTOTS HAND-OFF FILE FOR THE NEW REPORT STEP. AB-0256 
005000*    03/09/03 DWS  TICKET AB-0288 - TRANSFER NO LONGER CREDITS    AB-0288 
005100*                  THE TARGET ACCOUNT WHEN THE SOURCE LEG COMES   AB-0288 
005200*                  BACK SHORT OF FUNDS (WAS CREDITING BOTH LEGS   AB-0288 
005300*                  BEFORE CHECKING THE SOURCE RESULT).            AB-0288 
005400*    06/08/04 DWS  TICKET AB-0311 - TIGHTENED SORT-CODE/ACCOUNT   AB-0311 
005500*                  NUMBER EDITS TO REQUIRE NUMERIC CONTENT, NOT   AB-0311 
005600*                  JUST NON-BLANK.                                AB-0311 
005700*    09/21/07 LMO  TICKET AB-0349 - ACCOUNT TABLE CAPACITY RAISED AB-0349 
005800*                  FROM 2000 TO 5000 ENTRIES AFTER THE OVERNIGHT  AB-0349 
005900*                  RUN ABENDED ON A FULL TABLE.                   AB-0349 
006000*-----------------------------------------------------------------
006100 ENVIRONMENT                 DIVISION.
006200*-----------------------------------------------------------------
006300 CONFIGURATION               SECTION.
006400 SOURCE-COMPUTER.            WHATEVER-PC.
006500 SPECIAL-NAMES.
006600     UPSI-0 IS AB-DEBUG-SW
006700     CLASS NUMERIC-SORT-CODE
006800         IS "0" THRU "9".
006900*-----------------------------------------------------------------
007000 INPUT-OUTPUT                SECTION.
007100 FILE-CONTROL.
007200     SELECT  ACCOUNT-MASTER-IN
007300             ASSIGN TO "ACCTMSTI"
007400             ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT  ACCOUNT-MASTER-OUT
007700             ASSIGN TO "ACCTMSTO"
007800             ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT  LOOKUP-REQUESTS-IN
008100             ASSIGN TO "LOOKREQ"
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT  CREATE-REQUESTS-IN
008500             ASSIGN TO "CREAREQ"
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700
008800     SELECT  TRANSFER-REQUESTS-IN
008900             ASSIGN TO "XFERREQ"
009000             ORGANIZATION IS LINE SEQUENTIAL.
009100
009200     SELECT  WITHDRAW-REQUESTS-IN
009300             ASSIGN TO "WDRWREQ"
009400             ORGANIZATION IS LINE SEQUENTIAL.
009500
009600     SELECT  DEPOSIT-REQUESTS-IN
009700             ASSIGN TO "DEPOREQ"
009800             ORGANIZATION IS LINE SEQUENTIAL.
009900
010000     SELECT  RESULTS-OUT
010100             ASSIGN TO "RESULTS"
010200             ORGANIZATION IS LINE SEQUENTIAL.
010300
010400     SELECT  CTLTOTAL-OUT
010500             ASSIGN TO "CTLTOTS"
010600             ORGANIZATION IS SEQUENTIAL.
010700
010800******************************************************************
010900 DATA                        DIVISION.
011000*-----------------------------------------------------------------
011100 FILE                        SECTION.
011200 FD  ACCOUNT-MASTER-IN
011300     RECORD CONTAINS 100 CHARACTERS
011400     DATA RECORD IS FD-ACCT-MASTER-IN-RECORD.
011500 01  FD-ACCT-MASTER-IN-RECORD.
011600     COPY ACCTREC.
011700
011800 FD  ACCOUNT-MASTER-OUT
011900     RECORD CONTAINS 100 CHARACTERS
012000     DATA RECORD IS FD-ACCT-MASTER-OUT-RECORD.
012100 01  FD-ACCT-MASTER-OUT-RECORD.
012200     COPY ACCTREC.
012300
012400 FD  LOOKUP-REQUESTS-IN
012500     RECORD CONTAINS 80 CHARACTERS
012600     DATA RECORD IS FD-LOOKUP-REQUEST.
012700 01  FD-LOOKUP-REQUEST.
012800     05  REQ-SORT-CODE           PIC X(06).
012900     05  REQ-ACCOUNT-NO          PIC X(08).
013000     05  FILLER                  PIC X(66).
013100
013200 FD  CREATE-REQUESTS-IN
013300     RECORD CONTAINS 80 CHARACTERS
013400     DATA RECORD IS FD-CREATE-REQUEST.
013500 01  FD-CREATE-REQUEST.
013600     05  REQ-BANK-NAME           PIC X(30).
013700     05  REQ-OWNER-NAME          PIC X(30).
013800     05  FILLER                  PIC X(20).
013900
014000 FD  TRANSFER-REQUESTS-IN
014100     RECORD CONTAINS 80 CHARACTERS
014200     DATA RECORD IS FD-TRANSFER-REQUEST.
014300 01  FD-TRANSFER-REQUEST.
014400     05  REQ-FROM-SORT-CODE      PIC X(06).
014500     05  REQ-FROM-ACCOUNT-NO     PIC X(08).
014600     05  REQ-TO-SORT-CODE        PIC X(06).
014700     05  REQ-TO-ACCOUNT-NO       PIC X(08).
014800     05  REQ-TRANSFER-AMOUNT     PIC S9(09)V99 COMP-3.
014900     05  FILLER                  PIC X(46).
015000
015100 FD  WITHDRAW-REQUESTS-IN
015200     RECORD CONTAINS 80 CHARACTERS
015300     DATA RECORD IS FD-WITHDRAW-REQUEST.
015400 01  FD-WITHDRAW-REQUEST.
015500     05  REQ-SORT-CODE           PIC X(06).
015600     05  REQ-ACCOUNT-NO          PIC X(08).
015700     05  REQ-AMOUNT              PIC S9(09)V99 COMP-3.
015800     05  FILLER                  PIC X(60).
015900
016000 FD  DEPOSIT-REQUESTS-IN
016100     RECORD CONTAINS 80 CHARACTERS
016200     DATA RECORD IS FD-DEPOSIT-REQUEST.
016300 01  FD-DEPOSIT-REQUEST.
016400     05  REQ-TARGET-ACCT-NO      PIC X(08).
016500     05  REQ-AMOUNT              PIC S9(09)V99 COMP-3.
016600     05  FILLER                  PIC X(66).
016700
016800 FD  RESULTS-OUT
016900     RECORD CONTAINS 80 CHARACTERS
017000     DATA RECORD IS FD-RESULT-RECORD.
017100 01  FD-RESULT-RECORD.
017200     05  RES-OPERATION-CODE      PIC X(08).
017300     05  RES-OUTCOME-TYPE        PIC X(13).
017400     05  RES-STATUS-CODE         PIC 9(03).
017500     05  RES-MESSAGE             PIC X(40).
017600     05  RES-BALANCE-AFTER       PIC S9(09)V99 COMP-3.
017700     05  FILLER                  PIC X(10).
017800
017900 FD  CTLTOTAL-OUT
018000     RECORD CONTAINS 45 CHARACTERS
018100     DATA RECORD IS FD-CTLTOTAL-RECORD.
018200 01  FD-CTLTOTAL-RECORD.
018300     COPY CTLTOTAL.
018400
018500*-----------------------------------------------------------------
018600 WORKING-STORAGE             SECTION.
018700*-----------------------------------------------------------------
018800*    SWITCHES - ONE EOF FLAG PER INPUT FILE.
018900 01  SWITCHES-AND-COUNTERS.
019000     05  LOOKUP-EOF-SW           PIC X(01) VALUE "N".
019100         88  LOOKUP-EOF                     VALUE "Y".
019200     05  CREATE-EOF-SW           PIC X(01) VALUE "N".
019300         88  CREATE-EOF                     VALUE "Y".
019400     05  TRANSFER-EOF-SW         PIC X(01) VALUE "N".
019500         88  TRANSFER-EOF                   VALUE "Y".
019600     05  WITHDRAW-EOF-SW         PIC X(01) VALUE "N".
019700         88  WITHDRAW-EOF                   VALUE "Y".
019800     05  DEPOSIT-EOF-SW          PIC X(01) VALUE "N".
019900         88  DEPOSIT-EOF                    VALUE "Y".
020000     05  MASTER-EOF-SW           PIC X(01) VALUE "N".
020100         88  MASTER-EOF                     VALUE "Y".
020200     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE "N".
020300         88  WS-ACCT-FOUND                  VALUE "Y".
020400     05  FILLER                  PIC X(04).
020500
020600*    HOUSE SORT CODE ASSIGNED TO EVERY ACCOUNT THIS BATCH OPENS -
020700*    THE CREATE REQUEST CARRIES NO SORT CODE OF ITS OWN.
020800 01  WS-HOUSE-CONSTANTS.
020900     05  WS-HOUSE-SORT-CODE      PIC X(06) VALUE "040075".
021000     05  WS-NEXT-ACCT-NO         PIC 9(08) COMP VALUE ZERO.
021100     05  WS-NEXT-ACCT-NO-X       PIC X(08).
021200     05  FILLER                  PIC X(04).
021300
021400*    IN-MEMORY ACCOUNT MASTER, LOADED ONCE AT THE START OF THE
021500*    RUN AND SEARCHED/UPDATED IN PLACE FOR THE WHOLE BATCH.
021600 01  WS-ACCT-TABLE.
021700     05  WS-ACCT-COUNT           PIC 9(05) COMP VALUE ZERO.
021800     05  WS-ACCT-ENTRY OCCURS 1 TO 5000 TIMES
021900             DEPENDING ON WS-ACCT-COUNT
022000             ASCENDING KEY IS ACCT-SORT-CODE ACCT-NUMBER
022100             INDEXED BY WS-ACCT-IDX WS-ACCT-HWM-IDX.
022200         COPY ACCTREC.
022300
022400*    EDIT WORK AREA SHARED BY THE 3200/3300/3400/3500 VALIDATION
022500*    PARAGRAPHS - ONE OPERATION'S REQUEST FIELDS AT A TIME.
022600 01  WS-VALIDATION-WORK.
022700     05  WS-VAL-SORT-CODE        PIC X(06).
022800     05  WS-VAL-ACCOUNT-NO       PIC X(08).
022900     05  WS-VAL-TO-SORT-CODE     PIC X(06).
023000     05  WS-VAL-TO-ACCOUNT-NO    PIC X(08).
023100     05  WS-VAL-BANK-NAME        PIC X(30).
023200     05  WS-VAL-OWNER-NAME       PIC X(30).
023300     05  WS-VAL-AMOUNT           PIC S9(09)V99 COMP-3.
023400     05  WS-VAL-RESULT           PIC X(01).
023500         88  WS-VAL-IS-VALID             VALUE "Y".
023600         88  WS-VAL-IS-INVALID           VALUE "N".
023700*    RAW-BYTES VIEW OF THE PACKED AMOUNT - SEE BALANCE-APPLY
023800*    TICKET AB-0311 FOR WHY THIS IS KEPT AROUND.
023900     05  WS-VAL-AMOUNT-X REDEFINES WS-VAL-AMOUNT
024000                             PIC X(06).
024100     05  FILLER                  PIC X(04).
024200
024300*    WORK AREA FOR A SINGLE RESULT RECORD BEFORE IT IS WRITTEN.
024400 01  WS-RESULT-WORK.
024500     05  WS-RES-OPERATION-CODE   PIC X(08).
024600     05  WS-RES-OUTCOME-TYPE     PIC X(13).
024700     05  WS-RES-STATUS-CODE      PIC 9(03).
024800     05  WS-RES-MESSAGE          PIC X(40).
024900     05  WS-RES-BALANCE-AFTER    PIC S9(09)V99 COMP-3 VALUE ZERO.
025000*    DISPLAY-EDITED VIEW USED ONLY BY THE AB-DEBUG-SW TRACE LINE.
025100     05  WS-RES-STATUS-EDIT REDEFINES WS-RES-STATUS-CODE
025200                             PIC 999.
025300     05  FILLER                  PIC X(04).
025400
025500*    CALL PARAMETERS FOR BALANCE-APPLY.
025600 01  WS-BALANCE-APPLY-PARMS.
025700     05  WS-BAP-ACTION-CODE      PIC X(08).
025800     05  WS-BAP-CURRENT-BALANCE  PIC S9(09)V99 COMP-3.
025900     05  WS-BAP-AMOUNT           PIC S9(09)V99 COMP-3.
026000     05  WS-BAP-NEW-BALANCE      PIC S9(09)V99 COMP-3.
026100     05  WS-BAP-SUFFICIENT-SW    PIC X(01).
026200         88  WS-BAP-FUNDS-OK             VALUE "Y".
026300         88  WS-BAP-FUNDS-SHORT          VALUE "N".
026400     05  FILLER                  PIC X(04).
026500
026600*    ONE ACCUMULATOR ENTRY PER OPERATION CODE, IN REPORT ORDER -
026700*    WRITTEN TO CTLTOTS AT END OF RUN FOR THE CONTROL-REPORT STEP.
026800 01  WS-CONTROL-TOTALS.
026900     05  WS-CT-ENTRY OCCURS 5 TIMES INDEXED BY WS-CT-IDX.
027000         10  WS-CT-OPERATION-CODE    PIC X(08).
027100         10  WS-CT-REQUESTS          PIC 9(06) COMP VALUE ZERO.
027200         10  WS-CT-SUCCESS           PIC 9(06) COMP VALUE ZERO.
027300         10  WS-CT-INVALID           PIC 9(06) COMP VALUE ZERO.
027400         10  WS-CT-EMPTY             PIC 9(06) COMP VALUE ZERO.
027500         10  WS-CT-FAILURE           PIC 9(06) COMP VALUE ZERO.
027600         10  WS-CT-AMOUNT-APPLIED    PIC S9(11)V99 COMP-3
027700                                                    VALUE ZERO.
027800         10  FILLER                  PIC X(04).
027900 01  WS-CT-SUBSCRIPTS.
028000     05  WS-CT-LOOKUP-SUB        PIC 9(01) COMP VALUE 1.
028100     05  WS-CT-CREATE-SUB        PIC 9(01) COMP VALUE 2.
028200     05  WS-CT-TRANSFER-SUB      PIC 9(01) COMP VALUE 3.
028300     05  WS-CT-WITHDRAW-SUB      PIC 9(01) COMP VALUE 4.
028400     05  WS-CT-DEPOSIT-SUB       PIC 9(01) COMP VALUE 5.
028500     05  FILLER                  PIC X(04).
028600
028700 01  WS-RUN-DATE.
028800     05  WS-RUN-DATE-CCYYMMDD.
028900         10  WS-RUN-DATE-CCYY    PIC 9(04).
029000         10  WS-RUN-DATE-MM      PIC 9(02).
029100         10  WS-RUN-DATE-DD      PIC 9(02).
029200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD
029300                             PIC 9(08).
029400     05  FILLER                  PIC X(04).
029500
029600******************************************************************
029700 PROCEDURE                   DIVISION.
029800*-----------------------------------------------------------------
029900* MAIN PROCEDURE
030000*-----------------------------------------------------------------
030100 100-RUN-ACCOUNT-BATCH.
030200     PERFORM 200-INITIATE-ACCOUNT-BATCH.
030300     PERFORM 200-PROCESS-ACCOUNT-BATCH.
030400     PERFORM 200-TERMINATE-ACCOUNT-BATCH.
030500
030600     STOP RUN.
030700
030800******************************************************************
030900* LOAD THE ACCOUNT MASTER INTO WS-ACCT-TABLE, OPEN THE REQUEST
031000* AND RESULT FILES, AND FIND THE HIGH WATER MARK ACCOUNT NUMBER
031100* SO NEW ACCOUNTS GET THE NEXT ONE IN SEQUENCE.
031200*-----------------------------------------------------------------
031300 200-INITIATE-ACCOUNT-BATCH.
031400     PERFORM 300-OPEN-ALL-FILES.
031500     PERFORM 300-LOAD-ACCOUNT-TABLE.
031600     PERFORM 300-FIND-HIGH-WATER-MARK.
031700     PERFORM 300-INITIALIZE-CONTROL-TOTALS.
031800     ACCEPT   WS-RUN-DATE-R       FROM DATE YYYYMMDD.
031900
032000*-----------------------------------------------------------------
032100* EACH OPERATION'S REQUEST FILE IS PROCESSED FROM FIRST RECORD TO
032200* LAST BEFORE THE NEXT OPERATION'S FILE IS OPENED FOR READING, IN
032300* THE FIXED ORDER LOOKUP, CREATE, TRANSFER, WITHDRAW, DEPOSIT.
032400*-----------------------------------------------------------------
032500 200-PROCESS-ACCOUNT-BATCH.
032600     PERFORM 2000-PROCESS-ALL-LOOKUPS.
032700     PERFORM 2000-PROCESS-ALL-CREATES.
032800     PERFORM 2000-PROCESS-ALL-TRANSFERS.
032900     PERFORM 2000-PROCESS-ALL-WITHDRAWS.
033000     PERFORM 2000-PROCESS-ALL-DEPOSITS.
033100
033200*-----------------------------------------------------------------
033300* WRITE THE REWRITTEN ACCOUNT MASTER AND THE CONTROL TOTALS
033400* HAND-OFF FILE, DISPLAY THE END-OF-JOB MESSAGE, CLOSE FILES.
033500*-----------------------------------------------------------------
033600 200-TERMINATE-ACCOUNT-BATCH.
033700     PERFORM 300-WRITE-ACCOUNT-MASTER.
033800     PERFORM 300-WRITE-CONTROL-TOTALS.
033900     PERFORM 300-CLOSE-ALL-FILES.
034000     DISPLAY "ACCOUNT-BATCH COMPLETED!!!".
034100
034200******************************************************************
034300 300-OPEN-ALL-FILES.
034400     OPEN    INPUT    ACCOUNT-MASTER-IN
034500             INPUT    LOOKUP-REQUESTS-IN
034600             INPUT    CREATE-REQUESTS-IN
034700             INPUT    TRANSFER-REQUESTS-IN
034800             INPUT    WITHDRAW-REQUESTS-IN
034900             INPUT    DEPOSIT-REQUESTS-IN
035000             OUTPUT   ACCOUNT-MASTER-OUT
035100             OUTPUT   RESULTS-OUT
035200             OUTPUT   CTLTOTAL-OUT.
035300
035400*-----------------------------------------------------------------
035500* READ THE MASTER SEQUENTIAL AND BUILD THE SEARCHED TABLE.  THE
035600* MASTER IS ALREADY IN ASCENDING SORT-CODE/ACCOUNT-NUMBER ORDER.
035700*-----------------------------------------------------------------
035800 300-LOAD-ACCOUNT-TABLE.
035900     PERFORM 400-READ-ACCOUNT-MASTER-IN.
036000     PERFORM 400-ADD-MASTER-RECORD-TO-TABLE
036100             UNTIL MASTER-EOF.
036200
036300*-----------------------------------------------------------------
036400* SCAN THE TABLE FOR THE HIGHEST ACCOUNT NUMBER CARRYING THE
036500* HOUSE SORT CODE, SO A NEW ACCOUNT GETS THE NEXT ONE.
036600*-----------------------------------------------------------------
036700 300-FIND-HIGH-WATER-MARK.
036800     MOVE    ZERO                TO  WS-NEXT-ACCT-NO.
036900     IF  WS-ACCT-COUNT GREATER THAN ZERO
037000         PERFORM 400-CHECK-HIGH-WATER-ENTRY
037100                 VARYING WS-ACCT-HWM-IDX FROM 1 BY 1
037200                 UNTIL WS-ACCT-HWM-IDX GREATER THAN WS-ACCT-COUNT
037300     END-IF.
037400
037500*-----------------------------------------------------------------
037600 300-INITIALIZE-CONTROL-TOTALS.
037700     MOVE    "LOOKUP  "  TO  WS-CT-OPERATION-CODE(WS-CT-LOOKUP-SUB).
037800     MOVE    "CREATE  "  TO  WS-CT-OPERATION-CODE(WS-CT-CREATE-SUB).
037900     MOVE    "TRANSFER"  TO  WS-CT-OPERATION-CODE(WS-CT-TRANSFER-SUB).
038000     MOVE    "WITHDRAW"  TO  WS-CT-OPERATION-CODE(WS-CT-WITHDRAW-SUB).
038100     MOVE    "DEPOSIT "  TO  WS-CT-OPERATION-CODE(WS-CT-DEPOSIT-SUB).
038200
038300*-----------------------------------------------------------------
038400* WRITE THE UPDATED MASTER BACK OUT IN TABLE (ASCENDING KEY)
038500* ORDER - CREATES WERE APPENDED IN ASCENDING ORDER, SO NO SORT
038600* STEP IS NEEDED BEFORE THE REWRITE.
038700*-----------------------------------------------------------------
038800 300-WRITE-ACCOUNT-MASTER.
038900     IF  WS-ACCT-COUNT GREATER THAN ZERO
039000         PERFORM 400-WRITE-MASTER-ENTRY
039100                 VARYING WS-ACCT-IDX FROM 1 BY 1
039200                 UNTIL WS-ACCT-IDX GREATER THAN WS-ACCT-COUNT
039300     END-IF.
039400
039500*-----------------------------------------------------------------
039600* WRITE ONE CTLTOTS RECORD PER OPERATION CODE, IN REPORT ORDER.
039700*-----------------------------------------------------------------
039800 300-WRITE-CONTROL-TOTALS.
039900     PERFORM 400-WRITE-CTLTOTAL-ENTRY
040000             VARYING WS-CT-IDX FROM 1 BY 1 UNTIL WS-CT-IDX > 5.
040100
040200*-----------------------------------------------------------------
040300 300-CLOSE-ALL-FILES.
040400     CLOSE   ACCOUNT-MASTER-IN
040500             LOOKUP-REQUESTS-IN
040600             CREATE-REQUESTS-IN
040700             TRANSFER-REQUESTS-IN
040800             WITHDRAW-REQUESTS-IN
040900             DEPOSIT-REQUESTS-IN
041000             ACCOUNT-MASTER-OUT
041100             RESULTS-OUT
041200             CTLTOTAL-OUT.
041300
041400******************************************************************
041500 400-READ-ACCOUNT-MASTER-IN.
041600     READ ACCOUNT-MASTER-IN
041700             AT END      MOVE "Y"   TO MASTER-EOF-SW.
041800
041900*-----------------------------------------------------------------
042000 400-ADD-MASTER-RECORD-TO-TABLE.
042100     ADD     1                   TO  WS-ACCT-COUNT.
042200     MOVE    FD-ACCT-MASTER-IN-RECORD
042300                                 TO  WS-ACCT-ENTRY(WS-ACCT-COUNT).
042400     PERFORM 400-READ-ACCOUNT-MASTER-IN.
042500
042600*-----------------------------------------------------------------
042700 400-CHECK-HIGH-WATER-ENTRY.
042800     IF  ACCT-SORT-CODE(WS-ACCT-HWM-IDX) = WS-HOUSE-SORT-CODE
042900         IF  ACCT-NUMBER(WS-ACCT-HWM-IDX) NUMERIC
043000             IF  ACCT-NUMBER(WS-ACCT-HWM-IDX)
043100                         GREATER THAN WS-NEXT-ACCT-NO-X
043200                 MOVE ACCT-NUMBER(WS-ACCT-HWM-IDX)
043300                                 TO  WS-NEXT-ACCT-NO-X
043400                 MOVE WS-NEXT-ACCT-NO-X
043500                                 TO  WS-NEXT-ACCT-NO
043600             END-IF
043700         END-IF
043800     END-IF.
043900
044000*-----------------------------------------------------------------
044100 400-WRITE-MASTER-ENTRY.
044200     MOVE    WS-ACCT-ENTRY(WS-ACCT-IDX)
044300                                 TO  FD-ACCT-MASTER-OUT-RECORD.
044400     WRITE   FD-ACCT-MASTER-OUT-RECORD.
044500
044600*-----------------------------------------------------------------
044700 400-WRITE-CTLTOTAL-ENTRY.
044800     MOVE    WS-CT-ENTRY(WS-CT-IDX)  TO  FD-CTLTOTAL-RECORD.
044900     WRITE   FD-CTLTOTAL-RECORD.
045000
045100******************************************************************
045200* ACCOUNT LOOKUP
045300*-----------------------------------------------------------------
045400 2000-PROCESS-ALL-LOOKUPS.
045500     PERFORM 400-READ-LOOKUP-REQUEST.
045600     PERFORM 2100-PROCESS-LOOKUP THRU 2100-EXIT
045700             UNTIL LOOKUP-EOF.
045800
045900 400-READ-LOOKUP-REQUEST.
046000     READ LOOKUP-REQUESTS-IN
046100             AT END      MOVE "Y"   TO LOOKUP-EOF-SW.
046200
046300*-----------------------------------------------------------------
046400* STEPS 1-7 OF THE ACCOUNT LOOKUP BATCH FLOW.
046500*-----------------------------------------------------------------
046600 2100-PROCESS-LOOKUP.
046700     ADD     1   TO  WS-CT-REQUESTS(WS-CT-LOOKUP-SUB).
046800     MOVE    REQ-SORT-CODE       TO  WS-VAL-SORT-CODE.
046900     MOVE    REQ-ACCOUNT-NO      TO  WS-VAL-ACCOUNT-NO.
047000     PERFORM 3200-VALIDATE-LOOKUP-CRITERIA.
047100
047200     IF  WS-VAL-IS-INVALID
047300         PERFORM 3610-SET-OUTCOME-INVALID-SEARCH
047400         GO TO 2100-WRITE-RESULT
047500     END-IF.
047600
047700     MOVE    "LOOKUP  "          TO  WS-RES-OPERATION-CODE.
047800     SET     WS-ACCT-IDX         TO  1.
047900     SEARCH ALL WS-ACCT-ENTRY
048000         AT END
048100             SET  WS-ACCT-FOUND-SW TO "N"
048200         WHEN ACCT-SORT-CODE(WS-ACCT-IDX) = WS-VAL-SORT-CODE
048300          AND ACCT-NUMBER(WS-ACCT-IDX)    = WS-VAL-ACCOUNT-NO
048400             SET  WS-ACCT-FOUND  TO TRUE
048500     END-SEARCH.
048600
048700     IF  WS-ACCT-FOUND
048800         PERFORM 3620-SET-OUTCOME-LOOKUP-SUCCESS
048900     ELSE
049000         PERFORM 3630-SET-OUTCOME-NO-ACCOUNT-FOUND
049100     END-IF.
049200
049300 2100-WRITE-RESULT.
049400     PERFORM 5000-WRITE-RESULT-RECORD.
049500     PERFORM 400-READ-LOOKUP-REQUEST.
049600
049700 2100-EXIT.
049800     EXIT.
049900
050000******************************************************************
050100* ACCOUNT CREATION
050200*-----------------------------------------------------------------
050300 2000-PROCESS-ALL-CREATES.
050400     PERFORM 400-READ-CREATE-REQUEST.
050500     PERFORM 2200-PROCESS-CREATE THRU 2200-EXIT
050600             UNTIL CREATE-EOF.
050700
050800 400-READ-CREATE-REQUEST.
050900     READ CREATE-REQUESTS-IN
051000             AT END      MOVE "Y"   TO CREATE-EOF-SW.
051100
051200*-----------------------------------------------------------------
051300 2200-PROCESS-CREATE.
051400     ADD     1   TO  WS-CT-REQUESTS(WS-CT-CREATE-SUB).
051500     MOVE    "CREATE  "          TO  WS-RES-OPERATION-CODE.
051600     MOVE    REQ-BANK-NAME       TO  WS-VAL-BANK-NAME.
051700     MOVE    REQ-OWNER-NAME      TO  WS-VAL-OWNER-NAME.
051800     PERFORM 3300-VALIDATE-CREATE-CRITERIA.
051900
052000     IF  WS-VAL-IS-INVALID
052100         PERFORM 3610-SET-OUTCOME-INVALID-SEARCH
052200         GO TO 2200-WRITE-RESULT
052300     END-IF.
052400
052500     IF  WS-ACCT-COUNT GREATER THAN OR EQUAL TO 5000
052600         PERFORM 3640-SET-OUTCOME-CREATE-FAILED
052700         GO TO 2200-WRITE-RESULT
052800     END-IF.
052900
053000     PERFORM 4100-APPEND-ACCOUNT-TABLE.
053100     PERFORM 3650-SET-OUTCOME-CREATE-SUCCESS.
053200
053300 2200-WRITE-RESULT.
053400     PERFORM 5000-WRITE-RESULT-RECORD.
053500     PERFORM 400-READ-CREATE-REQUEST.
053600
053700 2200-EXIT.
053800     EXIT.
053900
054000*-----------------------------------------------------------------
054100* APPEND A NEW ACCOUNT ENTRY TO THE TABLE USING THE NEXT ACCOUNT
054200* NUMBER UNDER THE HOUSE SORT CODE - ALWAYS THE NEW HIGH KEY, SO
054300* THE TABLE STAYS IN ASCENDING ORDER FOR SEARCH ALL.
054400*-----------------------------------------------------------------
054500 4100-APPEND-ACCOUNT-TABLE.
054600     ADD     1                   TO  WS-NEXT-ACCT-NO.
054700     ADD     1                   TO  WS-ACCT-COUNT.
054800     MOVE    WS-NEXT-ACCT-NO     TO  WS-NEXT-ACCT-NO-X.
054900     MOVE    SPACES              TO  WS-ACCT-ENTRY(WS-ACCT-COUNT).
055000     MOVE    WS-HOUSE-SORT-CODE  TO  ACCT-SORT-CODE(WS-ACCT-COUNT).
055100     MOVE    WS-NEXT-ACCT-NO-X   TO  ACCT-NUMBER(WS-ACCT-COUNT).
055200     MOVE    WS-VAL-BANK-NAME    TO  ACCT-BANK-NAME(WS-ACCT-COUNT).
055300     MOVE    WS-VAL-OWNER-NAME   TO  ACCT-OWNER-NAME(WS-ACCT-COUNT).
055400     MOVE    ZERO                TO  ACCT-CURRENT-BALANCE
055500                                                  (WS-ACCT-COUNT).
055600     SET     ACCT-STATUS-ACTIVE(WS-ACCT-COUNT)   TO TRUE.
055700     MOVE    WS-RUN-DATE-R       TO  ACCT-DATE-OPENED
055800                                                  (WS-ACCT-COUNT).
055900
056000******************************************************************
056100* FUND TRANSFER
056200*-----------------------------------------------------------------
056300 2000-PROCESS-ALL-TRANSFERS.
056400     PERFORM 400-READ-TRANSFER-REQUEST.
056500     PERFORM 2300-PROCESS-TRANSFER THRU 2300-EXIT
056600             UNTIL TRANSFER-EOF.
056700
056800 400-READ-TRANSFER-REQUEST.
056900     READ TRANSFER-REQUESTS-IN
057000             AT END      MOVE "Y"   TO TRANSFER-EOF-SW.
057100
057200*-----------------------------------------------------------------
057300 2300-PROCESS-TRANSFER.
057400     ADD     1   TO  WS-CT-REQUESTS(WS-CT-TRANSFER-SUB).
057500     MOVE    "TRANSFER"          TO  WS-RES-OPERATION-CODE.
057600     MOVE    REQ-FROM-SORT-CODE  TO  WS-VAL-SORT-CODE.
057700     MOVE    REQ-FROM-ACCOUNT-NO TO  WS-VAL-ACCOUNT-NO.
057800     MOVE    REQ-TO-SORT-CODE    TO  WS-VAL-TO-SORT-CODE.
057900     MOVE    REQ-TO-ACCOUNT-NO   TO  WS-VAL-TO-ACCOUNT-NO.
058000     MOVE    REQ-TRANSFER-AMOUNT TO  WS-VAL-AMOUNT.
058100     PERFORM 3400-VALIDATE-TRANSFER-REQUEST.
058200
058300     IF  WS-VAL-IS-INVALID
058400         PERFORM 3660-SET-OUTCOME-INVALID-TRANSACTION
058500         GO TO 2300-WRITE-RESULT
058600     END-IF.
058700
058800     PERFORM 4200-FIND-SOURCE-ACCOUNT.
058900     IF  NOT WS-ACCT-FOUND
059000         PERFORM 3670-SET-OUTCOME-TRANSFER-FAILED
059100         GO TO 2300-WRITE-RESULT
059200     END-IF.
059300
059400     PERFORM 4210-DEBIT-SOURCE-ACCOUNT.
059500     IF  WS-BAP-FUNDS-SHORT
059600         PERFORM 3670-SET-OUTCOME-TRANSFER-FAILED
059700         GO TO 2300-WRITE-RESULT
059800     END-IF.
059900
060000     PERFORM 4220-FIND-TARGET-ACCOUNT.
060100     IF  NOT WS-ACCT-FOUND
060200         PERFORM 4230-REVERSE-SOURCE-DEBIT
060300         PERFORM 3670-SET-OUTCOME-TRANSFER-FAILED
060400         GO TO 2300-WRITE-RESULT
060500     END-IF.
060600
060700     PERFORM 4240-CREDIT-TARGET-ACCOUNT.
060800     PERFORM 3680-SET-OUTCOME-TRANSFER-SUCCESS.
060900
061000 2300-WRITE-RESULT.
061100     PERFORM 5000-WRITE-RESULT-RECORD.
061200     PERFORM 400-READ-TRANSFER-REQUEST.
061300
061400 2300-EXIT.
061500     EXIT.
061600
061700*-----------------------------------------------------------------
061800 4200-FIND-SOURCE-ACCOUNT.
061900     SET     WS-ACCT-IDX         TO  1.
062000     SEARCH ALL WS-ACCT-ENTRY
062100         AT END
062200             SET  WS-ACCT-FOUND-SW TO "N"
062300         WHEN ACCT-SORT-CODE(WS-ACCT-IDX) = WS-VAL-SORT-CODE
062400          AND ACCT-NUMBER(WS-ACCT-IDX)    = WS-VAL-ACCOUNT-NO
062500             SET  WS-ACCT-FOUND  TO TRUE
062600     END-SEARCH.
062700
062800*-----------------------------------------------------------------
062900 4210-DEBIT-SOURCE-ACCOUNT.
063000     MOVE    "WITHDRAW"          TO  WS-BAP-ACTION-CODE.
063100     MOVE    ACCT-CURRENT-BALANCE(WS-ACCT-IDX)
063200                                 TO  WS-BAP-CURRENT-BALANCE.
063300     MOVE    WS-VAL-AMOUNT       TO  WS-BAP-AMOUNT.
063400     CALL    "BALANCE-APPLY"     USING WS-BALANCE-APPLY-PARMS.
063500     IF  WS-BAP-FUNDS-OK
063600         MOVE WS-BAP-NEW-BALANCE TO  ACCT-CURRENT-BALANCE
063700                                                  (WS-ACCT-IDX)
063800     END-IF.
063900
064000*-----------------------------------------------------------------
064100 4220-FIND-TARGET-ACCOUNT.
064200     SET     WS-ACCT-IDX         TO  1.
064300     SEARCH ALL WS-ACCT-ENTRY
064400         AT END
064500             SET  WS-ACCT-FOUND-SW TO "N"
064600         WHEN ACCT-SORT-CODE(WS-ACCT-IDX) = WS-VAL-TO-SORT-CODE
064700          AND ACCT-NUMBER(WS-ACCT-IDX)    = WS-VAL-TO-ACCOUNT-NO
064800             SET  WS-ACCT-FOUND  TO TRUE
064900     END-SEARCH.
065000
065100*-----------------------------------------------------------------
065200 4230-REVERSE-SOURCE-DEBIT.
065300     PERFORM 4200-FIND-SOURCE-ACCOUNT.
065400     IF  WS-ACCT-FOUND
065500         ADD  WS-VAL-AMOUNT      TO  ACCT-CURRENT-BALANCE
065600                                                  (WS-ACCT-IDX)
065700     END-IF.
065800
065900*-----------------------------------------------------------------
066000 4240-CREDIT-TARGET-ACCOUNT.
066100     MOVE    "DEPOSIT "          TO  WS-BAP-ACTION-CODE.
066200     MOVE    ACCT-CURRENT-BALANCE(WS-ACCT-IDX)
066300                                 TO  WS-BAP-CURRENT-BALANCE.
066400     MOVE    WS-VAL-AMOUNT       TO  WS-BAP-AMOUNT.
066500     CALL    "BALANCE-APPLY"     USING WS-BALANCE-APPLY-PARMS.
066600     MOVE    WS-BAP-NEW-BALANCE  TO  ACCT-CURRENT-BALANCE
066700                                                  (WS-ACCT-IDX).
066800
066900******************************************************************
067000* WITHDRAWAL
067100*-----------------------------------------------------------------
067200 2000-PROCESS-ALL-WITHDRAWS.
067300     PERFORM 400-READ-WITHDRAW-REQUEST.
067400     PERFORM 2400-PROCESS-WITHDRAW THRU 2400-EXIT
067500             UNTIL WITHDRAW-EOF.
067600
067700 400-READ-WITHDRAW-REQUEST.
067800     READ WITHDRAW-REQUESTS-IN
067900             AT END      MOVE "Y"   TO WITHDRAW-EOF-SW.
068000
068100*-----------------------------------------------------------------
068200 2400-PROCESS-WITHDRAW.
068300     ADD     1   TO  WS-CT-REQUESTS(WS-CT-WITHDRAW-SUB).
068400     MOVE    "WITHDRAW"          TO  WS-RES-OPERATION-CODE.
068500     MOVE    REQ-SORT-CODE       TO  WS-VAL-SORT-CODE.
068600     MOVE    REQ-ACCOUNT-NO      TO  WS-VAL-ACCOUNT-NO.
068700     PERFORM 3200-VALIDATE-LOOKUP-CRITERIA.
068800
068900     IF  WS-VAL-IS-INVALID
069000         PERFORM 3610-SET-OUTCOME-INVALID-SEARCH
069100         GO TO 2400-WRITE-RESULT
069200     END-IF.
069300
069400     PERFORM 4200-FIND-SOURCE-ACCOUNT.
069500     IF  NOT WS-ACCT-FOUND
069600         PERFORM 3630-SET-OUTCOME-NO-ACCOUNT-FOUND
069700         GO TO 2400-WRITE-RESULT
069800     END-IF.
069900
070000     MOVE    REQ-AMOUNT          TO  WS-VAL-AMOUNT.
070100     PERFORM 4210-DEBIT-SOURCE-ACCOUNT.
070200
070300     IF  WS-BAP-FUNDS-SHORT
070400         PERFORM 3690-SET-OUTCOME-INSUFFICIENT-FUNDS
070500     ELSE
070600         MOVE  ACCT-CURRENT-BALANCE(WS-ACCT-IDX)
070700                                 TO  WS-RES-BALANCE-AFTER
070800         PERFORM 3700-SET-OUTCOME-WITHDRAW-SUCCESS
070900     END-IF.
071000
071100 2400-WRITE-RESULT.
071200     PERFORM 5000-WRITE-RESULT-RECORD.
071300     PERFORM 400-READ-WITHDRAW-REQUEST.
071400
071500 2400-EXIT.
071600     EXIT.
071700
071800******************************************************************
071900* DEPOSIT
072000*-----------------------------------------------------------------
072100 2000-PROCESS-ALL-DEPOSITS.
072200     PERFORM 400-READ-DEPOSIT-REQUEST.
072300     PERFORM 2500-PROCESS-DEPOSIT THRU 2500-EXIT
072400             UNTIL DEPOSIT-EOF.
072500
072600 400-READ-DEPOSIT-REQUEST.
072700     READ DEPOSIT-REQUESTS-IN
072800             AT END      MOVE "Y"   TO DEPOSIT-EOF-SW.
072900
073000*-----------------------------------------------------------------
073100 2500-PROCESS-DEPOSIT.
073200     ADD     1   TO  WS-CT-REQUESTS(WS-CT-DEPOSIT-SUB).
073300     MOVE    "DEPOSIT "          TO  WS-RES-OPERATION-CODE.
073400     MOVE    REQ-TARGET-ACCT-NO  TO  WS-VAL-ACCOUNT-NO.
073500     PERFORM 3500-VALIDATE-DEPOSIT-CRITERIA.
073600
073700     IF  WS-VAL-IS-INVALID
073800         PERFORM 3610-SET-OUTCOME-INVALID-SEARCH
073900         GO TO 2500-WRITE-RESULT
074000     END-IF.
074100
074200     PERFORM 4250-FIND-ACCOUNT-BY-NUMBER-ONLY.
074300     IF  NOT WS-ACCT-FOUND
074400         PERFORM 3630-SET-OUTCOME-NO-ACCOUNT-FOUND
074500         GO TO 2500-WRITE-RESULT
074600     END-IF.
074700
074800     MOVE    REQ-AMOUNT          TO  WS-VAL-AMOUNT.
074900     MOVE    "DEPOSIT "          TO  WS-BAP-ACTION-CODE.
075000     MOVE    ACCT-CURRENT-BALANCE(WS-ACCT-IDX)
075100                                 TO  WS-BAP-CURRENT-BALANCE.
075200     MOVE    WS-VAL-AMOUNT       TO  WS-BAP-AMOUNT.
075300     CALL    "BALANCE-APPLY"     USING WS-BALANCE-APPLY-PARMS.
075400     MOVE    WS-BAP-NEW-BALANCE  TO  ACCT-CURRENT-BALANCE
075500                                                  (WS-ACCT-IDX).
075600     MOVE    WS-BAP-NEW-BALANCE  TO  WS-RES-BALANCE-AFTER.
075700     PERFORM 3710-SET-OUTCOME-DEPOSIT-SUCCESS.
075800
075900 2500-WRITE-RESULT.
076000     PERFORM 5000-WRITE-RESULT-RECORD.
076100     PERFORM 400-READ-DEPOSIT-REQUEST.
076200
076300 2500-EXIT.
076400     EXIT.
076500
076600*-----------------------------------------------------------------
076700* DEPOSIT MATCHES ON ACCOUNT NUMBER ALONE - NO SORT CODE IS GIVEN
076800* ON A DEPOSIT REQUEST, SO THE TABLE IS SEARCHED SEQUENTIALLY
076900* RATHER THAN BY THE ASCENDING (SORT-CODE, ACCOUNT-NUMBER) KEY.
077000*-----------------------------------------------------------------
077100 4250-FIND-ACCOUNT-BY-NUMBER-ONLY.
077200     SET     WS-ACCT-FOUND-SW    TO  "N".
077300     IF  WS-ACCT-COUNT GREATER THAN ZERO
077400         PERFORM 400-CHECK-ACCOUNT-NUMBER-ONLY
077500                 VARYING WS-ACCT-IDX FROM 1 BY 1
077600                 UNTIL WS-ACCT-IDX GREATER THAN WS-ACCT-COUNT
077700                     OR WS-ACCT-FOUND
077800     END-IF.
077900
078000*-----------------------------------------------------------------
078100 400-CHECK-ACCOUNT-NUMBER-ONLY.
078200     IF  ACCT-NUMBER(WS-ACCT-IDX) = WS-VAL-ACCOUNT-NO
078300         SET  WS-ACCT-FOUND      TO  TRUE
078400     END-IF.
078500
078600******************************************************************
078700* FIELD VALIDATION - SEE SPEC BUSINESS RULES, COMMON / PER
078800* OPERATION.  A FIXED-WIDTH PIC X FIELD THAT IS ALL SPACES IS, BY
078900* DEFINITION, BLANK AFTER TRIMMING LEADING/TRAILING SPACES - SO
079000* THE TRIM RULE IS APPLIED HERE AS A STRAIGHT "= SPACES" TEST.
079100*-----------------------------------------------------------------
079200 3200-VALIDATE-LOOKUP-CRITERIA.
079300     SET     WS-VAL-IS-VALID     TO  TRUE.
079400     IF  WS-VAL-SORT-CODE = SPACES OR WS-VAL-ACCOUNT-NO = SPACES
079500         SET  WS-VAL-IS-INVALID  TO TRUE
079600     END-IF.
079700     IF  WS-VAL-IS-VALID
079800         IF  WS-VAL-SORT-CODE IS NOT NUMERIC-SORT-CODE
079900          OR WS-VAL-ACCOUNT-NO NOT NUMERIC
080000             SET  WS-VAL-IS-INVALID TO TRUE
080100         END-IF
080200     END-IF.
080300
080400*-----------------------------------------------------------------
080500 3300-VALIDATE-CREATE-CRITERIA.
080600     SET     WS-VAL-IS-VALID     TO  TRUE.
080700     IF  WS-VAL-BANK-NAME = SPACES OR WS-VAL-OWNER-NAME = SPACES
080800         SET  WS-VAL-IS-INVALID  TO TRUE
080900     END-IF.
081000
081100*-----------------------------------------------------------------
081200 3400-VALIDATE-TRANSFER-REQUEST.
081300     SET     WS-VAL-IS-VALID     TO  TRUE.
081400     IF  WS-VAL-SORT-CODE    = SPACES
081500      OR WS-VAL-ACCOUNT-NO   = SPACES
081600      OR WS-VAL-TO-SORT-CODE = SPACES
081700      OR WS-VAL-TO-ACCOUNT-NO = SPACES
081800         SET  WS-VAL-IS-INVALID  TO TRUE
081900     END-IF.
082000     IF  WS-VAL-IS-VALID
082100         IF  WS-VAL-AMOUNT NOT GREATER THAN ZERO
082200             SET  WS-VAL-IS-INVALID TO TRUE
082300         END-IF
082400     END-IF.
082500
082600*-----------------------------------------------------------------
082700 3500-VALIDATE-DEPOSIT-CRITERIA.
082800     SET     WS-VAL-IS-VALID     TO  TRUE.
082900     IF  WS-VAL-ACCOUNT-NO = SPACES
083000         SET  WS-VAL-IS-INVALID  TO TRUE
083100     END-IF.
083200     IF  WS-VAL-IS-VALID
083300         IF  WS-VAL-ACCOUNT-NO NOT NUMERIC
083400             SET  WS-VAL-IS-INVALID TO TRUE
083500         END-IF
083600     END-IF.
083700
083800******************************************************************
083900* OUTCOME CLASSIFICATION - ONE PARAGRAPH PER CASE, ALL FEEDING
084000* THE COMMON WS-RESULT-WORK AREA AND BUMPING THE RIGHT CONTROL
084100* TOTAL BUCKET FOR THE OPERATION IN PROGRESS.
084200*-----------------------------------------------------------------
084300 3610-SET-OUTCOME-INVALID-SEARCH.
084400     MOVE    "INVALID_INPUT"     TO  WS-RES-OUTCOME-TYPE.
084500     MOVE    400                 TO  WS-RES-STATUS-CODE.
084600     EVALUATE TRUE
084700         WHEN WS-RES-OPERATION-CODE = "TRANSFER"
084800             MOVE "Invalid transaction"     TO WS-RES-MESSAGE
084900         WHEN OTHER
085000             MOVE "Invalid search criteria" TO WS-RES-MESSAGE
085100     END-EVALUATE.
085200     PERFORM 3900-BUMP-INVALID-COUNT.
085300
085400*-----------------------------------------------------------------
085500 3620-SET-OUTCOME-LOOKUP-SUCCESS.
085600     MOVE    "SUCCESS"           TO  WS-RES-OUTCOME-TYPE.
085700     MOVE    200                 TO  WS-RES-STATUS-CODE.
085800     MOVE    "Success"           TO  WS-RES-MESSAGE.
085900     MOVE    ACCT-CURRENT-BALANCE(WS-ACCT-IDX)
086000                                 TO  WS-RES-BALANCE-AFTER.
086100     PERFORM 3910-BUMP-SUCCESS-COUNT.
086200
086300*-----------------------------------------------------------------
086400 3630-SET-OUTCOME-NO-ACCOUNT-FOUND.
086500     MOVE    "EMPTY_RESULT"      TO  WS-RES-OUTCOME-TYPE.
086600     MOVE    200                 TO  WS-RES-STATUS-CODE.
086700     MOVE    "No account found"  TO  WS-RES-MESSAGE.
086800     PERFORM 3920-BUMP-EMPTY-COUNT.
086900
087000*-----------------------------------------------------------------
087100 3640-SET-OUTCOME-CREATE-FAILED.
087200     MOVE    "EMPTY_RESULT"      TO  WS-RES-OUTCOME-TYPE.
087300     MOVE    200                 TO  WS-RES-STATUS-CODE.
087400     MOVE    "Create account failed" TO WS-RES-MESSAGE.
087500     PERFORM 3920-BUMP-EMPTY-COUNT.
087600
087700*-----------------------------------------------------------------
087800 3650-SET-OUTCOME-CREATE-SUCCESS.
087900     MOVE    "SUCCESS"           TO  WS-RES-OUTCOME-TYPE.
088000     MOVE    200                 TO  WS-RES-STATUS-CODE.
088100     MOVE    "Success"           TO  WS-RES-MESSAGE.
088200     MOVE    ZERO                TO  WS-RES-BALANCE-AFTER.
088300     PERFORM 3910-BUMP-SUCCESS-COUNT.
088400
088500*-----------------------------------------------------------------
088600 3660-SET-OUTCOME-INVALID-TRANSACTION.
088700     MOVE    "INVALID_INPUT"     TO  WS-RES-OUTCOME-TYPE.
088800     MOVE    400                 TO  WS-RES-STATUS-CODE.
088900     MOVE    "Invalid transaction" TO WS-RES-MESSAGE.
089000     PERFORM 3900-BUMP-INVALID-COUNT.
089100
089200*-----------------------------------------------------------------
089300* A TRANSFER THAT CANNOT COMPLETE, FOR ANY REASON INCLUDING A
089400* SOURCE OR TARGET ACCOUNT NOT ON FILE OR SHORT OF FUNDS, IS
089500* REPORTED AS FAILURE WITH THE SAME MESSAGE AS A VALIDATION
089600* FAILURE - SEE SPEC BUSINESS RULES, FUND TRANSFER.
089700*-----------------------------------------------------------------
089800 3670-SET-OUTCOME-TRANSFER-FAILED.
089900     MOVE    "FAILURE"           TO  WS-RES-OUTCOME-TYPE.
090000     MOVE    200                 TO  WS-RES-STATUS-CODE.
090100     MOVE    "Invalid transaction" TO WS-RES-MESSAGE.
090200     PERFORM 3930-BUMP-FAILURE-COUNT.
090300
090400*-----------------------------------------------------------------
090500 3680-SET-OUTCOME-TRANSFER-SUCCESS.
090600     MOVE    "SUCCESS"           TO  WS-RES-OUTCOME-TYPE.
090700     MOVE    200                 TO  WS-RES-STATUS-CODE.
090800     MOVE    "Success"           TO  WS-RES-MESSAGE.
090900     MOVE    ZERO                TO  WS-RES-BALANCE-AFTER.
091000     PERFORM 3910-BUMP-SUCCESS-COUNT.
091100     ADD     WS-VAL-AMOUNT TO WS-CT-AMOUNT-APPLIED
091200                                     (WS-CT-TRANSFER-SUB).
091300
091400*-----------------------------------------------------------------
091500 3690-SET-OUTCOME-INSUFFICIENT-FUNDS.
091600     MOVE    "FAILURE"           TO  WS-RES-OUTCOME-TYPE.
091700     MOVE    200                 TO  WS-RES-STATUS-CODE.
091800     MOVE    "Insufficient account balance" TO WS-RES-MESSAGE.
091900     MOVE    ZERO                TO  WS-RES-BALANCE-AFTER.
092000     PERFORM 3930-BUMP-FAILURE-COUNT.
092100
092200*-----------------------------------------------------------------
092300 3700-SET-OUTCOME-WITHDRAW-SUCCESS.
092400     MOVE    "SUCCESS"           TO  WS-RES-OUTCOME-TYPE.
092500     MOVE    200                 TO  WS-RES-STATUS-CODE.
092600     MOVE    "Success"           TO  WS-RES-MESSAGE.
092700     PERFORM 3910-BUMP-SUCCESS-COUNT.
092800     ADD     WS-VAL-AMOUNT TO WS-CT-AMOUNT-APPLIED
092900                                     (WS-CT-WITHDRAW-SUB).
093000
093100*-----------------------------------------------------------------
093200 3710-SET-OUTCOME-DEPOSIT-SUCCESS.
093300     MOVE    "SUCCESS"           TO  WS-RES-OUTCOME-TYPE.
093400     MOVE    200                 TO  WS-RES-STATUS-CODE.
093500     MOVE    "Success"           TO  WS-RES-MESSAGE.
093600     PERFORM 3910-BUMP-SUCCESS-COUNT.
093700     ADD     WS-VAL-AMOUNT TO WS-CT-AMOUNT-APPLIED
093800                                     (WS-CT-DEPOSIT-SUB).
093900
094000*-----------------------------------------------------------------
094100* CONTROL-TOTAL BUMP PARAGRAPHS - EACH WORKS AGAINST THE BUCKET
094200* FOR WHATEVER OPERATION IS CURRENTLY IN WS-RES-OPERATION-CODE.
094300*-----------------------------------------------------------------
094400 3900-BUMP-INVALID-COUNT.
094500     PERFORM 3800-FIND-CONTROL-TOTAL-SUB.
094600     ADD     1   TO  WS-CT-INVALID(WS-CT-IDX).
094700
094800 3910-BUMP-SUCCESS-COUNT.
094900     PERFORM 3800-FIND-CONTROL-TOTAL-SUB.
095000     ADD     1   TO  WS-CT-SUCCESS(WS-CT-IDX).
095100
095200 3920-BUMP-EMPTY-COUNT.
095300     PERFORM 3800-FIND-CONTROL-TOTAL-SUB.
095400     ADD     1   TO  WS-CT-EMPTY(WS-CT-IDX).
095500
095600 3930-BUMP-FAILURE-COUNT.
095700     PERFORM 3800-FIND-CONTROL-TOTAL-SUB.
095800     ADD     1   TO  WS-CT-FAILURE(WS-CT-IDX).
095900
096000*-----------------------------------------------------------------
096100 3800-FIND-CONTROL-TOTAL-SUB.
096200     EVALUATE WS-RES-OPERATION-CODE
096300         WHEN "LOOKUP  "   SET WS-CT-IDX TO WS-CT-LOOKUP-SUB
096400         WHEN "CREATE  "   SET WS-CT-IDX TO WS-CT-CREATE-SUB
096500         WHEN "TRANSFER"   SET WS-CT-IDX TO WS-CT-TRANSFER-SUB
096600         WHEN "WITHDRAW"   SET WS-CT-IDX TO WS-CT-WITHDRAW-SUB
096700         WHEN "DEPOSIT "   SET WS-CT-IDX TO WS-CT-DEPOSIT-SUB
096800     END-EVALUATE.
096900
097000******************************************************************
097100* MOVE THE WORK AREA TO THE RESULT RECORD AND WRITE IT; TRACE THE
097200* RESULT TO SYSOUT WHEN THE DEBUG SWITCH IS TURNED ON AT JCL TIME.
097300*-----------------------------------------------------------------
097400 5000-WRITE-RESULT-RECORD.
097500     MOVE    WS-RES-OPERATION-CODE  TO  RES-OPERATION-CODE.
097600     MOVE    WS-RES-OUTCOME-TYPE    TO  RES-OUTCOME-TYPE.
097700     MOVE    WS-RES-STATUS-CODE     TO  RES-STATUS-CODE.
097800     MOVE    WS-RES-MESSAGE         TO  RES-MESSAGE.
097900     MOVE    WS-RES-BALANCE-AFTER   TO  RES-BALANCE-AFTER.
098000     MOVE    SPACES                 TO  FD-RESULT-RECORD(71:10).
098100     WRITE   FD-RESULT-RECORD.
098200     IF  AB-DEBUG-SW
098300         DISPLAY "ACCOUNT-BATCH RESULT " WS-RES-OPERATION-CODE
098400                 " " WS-RES-OUTCOME-TYPE " " WS-RES-STATUS-EDIT
098500     END-IF.
098600     MOVE    ZERO                TO  WS-RES-BALANCE-AFTER.
